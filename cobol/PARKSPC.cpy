000100****************************************************************
000200*                                                              *
000300*    COPYBOOK:  PARKSPC                                        *
000400*    SYSTEM:    EMPK - E-MART DUNSAN PARKING LOT SYSTEM         *
000500*                                                              *
000600*    DESCRIBES THE PARKING-SPACE MASTER TABLE, THE PARKING     *
000700*    TRANSACTION RECORD, THE PARKING-RECORD DETAIL OUTPUT,     *
000800*    THE DAILY REVENUE ACCUMULATOR TABLE, THE CSV EXPORT       *
000900*    LINES AND THE END-OF-JOB REPORT LINES USED BY PROGRAM     *
001000*    PARKLOT.                                                  *
001100*                                                              *
001200*    THIS COPYBOOK IS SHARED BY ANY FUTURE PROGRAM THAT NEEDS  *
001300*    TO READ OR REPORT ON PARKING-SPACE OCCUPANCY - KEEP THE   *
001400*    FIELD NAMES AND LENGTHS IN SYNC WITH THE SEED FILE AND    *
001500*    THE TRANSACTION FILE LAYOUTS DOCUMENTED IN THE OPERATIONS *
001600*    RUNBOOK.                                                  *
001700*                                                              *
001800****************************************************************
001900*  CHANGE LOG                                                  *
002000*  DATE      BY   TICKET     DESCRIPTION                       *
002100*  --------  ---  ---------  ------------------------------    *
002200*  03/11/91  RJT  EMPK-001   ORIGINAL COPYBOOK - SPACE TABLE,   *
002300*                            TRANSACTION AND DETAIL RECORDS.   *
002400*  09/22/92  RJT  EMPK-014   ADDED DAILY-REVENUE-TABLE FOR      *
002500*                            END-OF-DAY CONTROL TOTALS.        *
002600*  06/03/94  LMK  EMPK-019   WIDENED CAR-NUMBER TO 10 CHARS TO  *
002700*                            MATCH NEW PLATE FORMAT.           *
002800*  02/14/97  LMK  EMPK-027   ADDED CSV EXPORT LINES FOR THE     *
002900*                            OFFICE PC RECONCILIATION SHEET.   *
003000*  11/09/98  DWH  EMPK-033   YEAR 2000 REVIEW - ENTRY/EXIT      *
003100*                            TIMESTAMPS ALREADY CARRY A FULL    *
003200*                            4-DIGIT CENTURY/YEAR (CCYYMMDD),  *
003300*                            NO WINDOWING LOGIC REQUIRED.       *
003400*  07/16/01  PJS  EMPK-041   ADDED REPORT HEADING/DETAIL LINES  *
003500*                            FOR THE FLOOR OCCUPANCY REPORT.    *
003600*  04/02/03  PJS  EMPK-048   ADDED REVENUE REPORT LINES.        *
003700****************************************************************
003800*
003900*    PARKING-SPACE-MASTER TABLE  (RECORD LAYOUT: PARKING-SPACE-
004000*    MASTER)  -  ONE ENTRY PER CONFIGURED SPACE.  FLOOR 4 CARRIES
004100*    20 SPACES, FLOOR 5 CARRIES 25 SPACES, FLOOR 6 CARRIES 25
004200*    SPACES - 70 SPACES IN ALL.  LOADED ONCE AT START OF RUN
004300*    FROM SPACE-SEED-FILE AND HELD IN WORKING-STORAGE FOR THE
004400*    LIFE OF THE JOB - THERE IS NO RANDOM-ACCESS MASTER FILE.
004500*
004600 01  WS-PARKING-SPACE-TABLE.
004700     05  WS-SPACE-COUNT           PIC 9(03) COMP   VALUE 70.
004800     05  WS-SPACE-ENTRY OCCURS 70 TIMES
004900             INDEXED BY WS-SPACE-IDX.
005000         10  WS-SPACE-FLOOR-NO        PIC 9(02).
005100         10  WS-SPACE-NO              PIC 9(03).
005200         10  WS-SPACE-OCCUPIED-FLAG   PIC X(01) VALUE 'N'.
005300             88  WS-SPACE-OCCUPIED             VALUE 'Y'.
005400             88  WS-SPACE-VACANT               VALUE 'N'.
005500         10  WS-SPACE-CAR-NUMBER      PIC X(10) VALUE SPACES.
005600         10  WS-SPACE-ENTRY-TS.
005700             15  WS-SPACE-ENTRY-CCYY      PIC 9(04).
005800             15  WS-SPACE-ENTRY-MO        PIC 9(02).
005900             15  WS-SPACE-ENTRY-DA        PIC 9(02).
006000             15  WS-SPACE-ENTRY-HH        PIC 9(02).
006100             15  WS-SPACE-ENTRY-MI        PIC 9(02).
006200             15  WS-SPACE-ENTRY-SS        PIC 9(02).
006300         10  WS-SPACE-ENTRY-TS-N REDEFINES
006400             WS-SPACE-ENTRY-TS       PIC 9(14).
006500         10  FILLER                   PIC X(05).
006600*
006700*    SPACE-SEED-FILE RECORD - COMMA-DELIMITED TEXT, UNSTRUNG
006800*    INTO WS-SEED-REC-FLDS BY 100-INITIALIZE-SPACE-TABLE.  ONE
006900*    LINE PER CONFIGURED SPACE, GENERATED ONCE BY THE FACILITIES
007000*    OFFICE AND RE-USED EVERY RUN - THE FLAG/CAR/TIMESTAMP
007100*    COLUMNS ARE NORMALLY 'N', SPACES AND ZERO.
007200*
007300 01  WS-SEED-REC-FLDS.
007400     05  WS-SEED-FLOOR-NO         PIC 9(02).
007500     05  WS-SEED-SPACE-NO         PIC 9(03).
007600     05  WS-SEED-OCCUPIED-FLAG    PIC X(01).
007700     05  WS-SEED-CAR-NUMBER       PIC X(10).
007800     05  WS-SEED-ENTRY-TS         PIC 9(14).
007900*
008000*    PARKING-TRANSACTION RECORD (RECORD LAYOUT: PARKING-
008100*    TRANSACTION) - UNSTRUNG FROM THE COMMA-DELIMITED LINE READ
008200*    FROM TRAN-FILE.  "E" = ENTRY, "X" = EXIT.
008300*
008400 01  WS-TRAN-REC.
008500     05  WS-TRAN-TYPE             PIC X(01).
008600         88  WS-TRAN-IS-ENTRY               VALUE 'E'.
008700         88  WS-TRAN-IS-EXIT                VALUE 'X'.
008800     05  WS-TRAN-FLOOR-NO         PIC 9(02).
008900     05  WS-TRAN-SPACE-NO         PIC 9(03).
009000     05  WS-TRAN-CAR-NUMBER       PIC X(10).
009100     05  WS-TRAN-EVENT-TS.
009200         10  WS-TRAN-EVENT-CCYY       PIC 9(04).
009300         10  WS-TRAN-EVENT-MO         PIC 9(02).
009400         10  WS-TRAN-EVENT-DA         PIC 9(02).
009500         10  WS-TRAN-EVENT-HH         PIC 9(02).
009600         10  WS-TRAN-EVENT-MI         PIC 9(02).
009700         10  WS-TRAN-EVENT-SS         PIC 9(02).
009800     05  WS-TRAN-EVENT-TS-N REDEFINES
009900         WS-TRAN-EVENT-TS        PIC 9(14).
010000*
010100*    PARKING-RECORD DETAIL OUTPUT (RECORD LAYOUT: PARKING-
010200*    RECORD) - FIXED-FIELD, NO DELIMITERS, ONE LINE PER
010300*    COMPLETED EXIT, WRITTEN TO PARK-REC-FILE IN THE ORDER
010400*    EXITS OCCUR.  RECORD LENGTH IS 56 BYTES.
010500*
010600 01  PK-DETAIL-RECORD.
010700     05  PK-CAR-NUMBER            PIC X(10).
010800     05  PK-FLOOR-NO              PIC 9(02).
010900     05  PK-SPACE-NO              PIC 9(03).
011000     05  PK-ENTRY-TIMESTAMP       PIC 9(14).
011100     05  PK-EXIT-TIMESTAMP        PIC 9(14).
011200     05  PK-PARKING-DURATION-MIN  PIC 9(06).
011300     05  PK-PARKING-FEE           PIC 9(07).
011400*
011500*    DAILY-REVENUE-TOTAL ACCUMULATOR (RECORD LAYOUT: DAILY-
011600*    REVENUE-TOTAL) - ONE ENTRY PER CALENDAR DATE THAT HAD AT
011700*    LEAST ONE EXIT.  BUILT IN THE ORDER DATES ARE FIRST SEEN
011800*    DURING TRANSACTION PROCESSING - SEARCHED LINEARLY, THE
011900*    SAME WAY THE OLD INVOICE-AGING PROGRAM SEARCHED ITS
012000*    CUSTOMER TABLE.  366 ENTRIES COVERS A FULL CALENDAR YEAR
012100*    OF EXIT DATES IN A SINGLE RUN.
012200*
012300 01  WS-REVENUE-TABLE.
012400     05  WS-REVENUE-DATE-COUNT    PIC 9(03) COMP   VALUE ZERO.
012500     05  WS-REVENUE-ENTRY OCCURS 366 TIMES
012600             INDEXED BY WS-REV-IDX.
012700         10  WS-REVENUE-DATE          PIC 9(08).
012800         10  WS-REVENUE-TOTAL         PIC 9(09).
012900*
013000*    CSV EXPORT LINES (CSV EXPORT RECORD) - WRITTEN TO CSV-FILE.
013100*    HEADER IS THE FIXED KOREAN-LANGUAGE COLUMN LITERAL USED BY
013200*    THE OFFICE RECONCILIATION SPREADSHEET; DO NOT REWORD IT
013300*    WITHOUT CHECKING WITH THE OFFICE STAFF - THE MACRO THAT
013400*    LOADS THE SHEET MATCHES ON THE HEADER TEXT.
013500*
013600 01  CSV-HEADER-LINE.
013700     05  FILLER                   PIC X(80) VALUE
013800         '차량번호,층,주차공간번호,입차시간,출차시간,주차시간(분),주차요금(원)'.
013900*
014000 01  CSV-DETAIL-LINE.
014100     05  CSV-CAR-NUMBER           PIC X(10).
014200     05  FILLER                   PIC X(01) VALUE ','.
014300     05  CSV-FLOOR-NO             PIC 9(02).
014400     05  FILLER                   PIC X(01) VALUE ','.
014500     05  CSV-SPACE-NO             PIC 9(03).
014600     05  FILLER                   PIC X(01) VALUE ','.
014700     05  CSV-ENTRY-TIME           PIC X(19).
014800     05  FILLER                   PIC X(01) VALUE ','.
014900     05  CSV-EXIT-TIME            PIC X(19).
015000     05  FILLER                   PIC X(01) VALUE ','.
015100     05  CSV-DURATION-MIN         PIC 9(06).
015200     05  FILLER                   PIC X(01) VALUE ','.
015300     05  CSV-PARKING-FEE          PIC 9(07).
015400     05  FILLER                   PIC X(15) VALUE SPACES.
015500*
015600*    END-OF-JOB REPORT LINES - FLOOR OCCUPANCY SECTION.
015700*
015800 01  RL-HEADER-1.
015900     05  FILLER            PIC X(01)  VALUE SPACES.
016000     05  FILLER            PIC X(20)
016100                  VALUE 'EMPK-100  PARKING LOT'.
016200     05  FILLER            PIC X(30)  VALUE SPACES.
016300     05  FILLER            PIC X(20)
016400                  VALUE 'OCCUPANCY AS OF '.
016500     05  RL-RUN-DATE       PIC X(08).
016600     05  FILLER            PIC X(28)  VALUE SPACES.
016700     05  FILLER            PIC X(05)  VALUE 'PAGE '.
016800     05  RL-PAGE-NO        PIC ZZZ.
016900     05  FILLER            PIC X(18)  VALUE SPACES.
017000*
017100 01  RL-HEADER-2.
017200     05  FILLER            PIC X(03)  VALUE SPACES.
017300     05  FILLER            PIC X(05)  VALUE 'FLOOR'.
017400     05  FILLER            PIC X(08)  VALUE SPACES.
017500     05  FILLER            PIC X(05)  VALUE 'TOTAL'.
017600     05  FILLER            PIC X(09)  VALUE SPACES.
017700     05  FILLER            PIC X(08)  VALUE 'OCCUPIED'.
017800     05  FILLER            PIC X(09)  VALUE SPACES.
017900     05  FILLER            PIC X(05)  VALUE 'EMPTY'.
018000     05  FILLER            PIC X(81)  VALUE SPACES.
018100*
018200 01  RL-FLOOR-DETAIL.
018300     05  FILLER            PIC X(04)  VALUE SPACES.
018400     05  RL-FLOOR-NO-DL    PIC ZZ9.
018500     05  FILLER            PIC X(09)  VALUE SPACES.
018600     05  RL-TOTAL-DL       PIC ZZZ9.
018700     05  FILLER            PIC X(10)  VALUE SPACES.
018800     05  RL-OCCUPIED-DL    PIC ZZZ9.
018900     05  FILLER            PIC X(11)  VALUE SPACES.
019000     05  RL-EMPTY-DL       PIC ZZZ9.
019100     05  FILLER            PIC X(84)  VALUE SPACES.
019200*
019300 01  RL-FLOOR-GRAND-TOTAL.
019400     05  FILLER            PIC X(01)  VALUE SPACES.
019500     05  FILLER            PIC X(12)  VALUE 'GRAND TOTAL '.
019600     05  FILLER            PIC X(04)  VALUE SPACES.
019700     05  RL-TOTAL-GTL      PIC ZZZ9.
019800     05  FILLER            PIC X(10)  VALUE SPACES.
019900     05  RL-OCCUPIED-GTL   PIC ZZZ9.
020000     05  FILLER            PIC X(11)  VALUE SPACES.
020100     05  RL-EMPTY-GTL      PIC ZZZ9.
020200     05  FILLER            PIC X(83)  VALUE SPACES.
020300*
020400*    END-OF-JOB REPORT LINES - DAILY REVENUE SECTION.
020500*
020600 01  RL-REVENUE-HEADER-1.
020700     05  FILLER            PIC X(01)  VALUE SPACES.
020800     05  FILLER            PIC X(30)
020900                  VALUE 'DAILY REVENUE - ALL EXIT DATES'.
021000     05  FILLER            PIC X(102) VALUE SPACES.
021100*
021200 01  RL-REVENUE-HEADER-2.
021300     05  FILLER            PIC X(03)  VALUE SPACES.
021400     05  FILLER            PIC X(13)  VALUE 'REVENUE-DATE '.
021500     05  FILLER            PIC X(10)  VALUE SPACES.
021600     05  FILLER            PIC X(14)  VALUE 'REVENUE-TOTAL '.
021700     05  FILLER            PIC X(93)  VALUE SPACES.
021800*
021900 01  RL-REVENUE-DETAIL.
022000     05  FILLER            PIC X(04)  VALUE SPACES.
022100     05  RL-REVENUE-DATE-DL   PIC 9(08).
022200     05  FILLER            PIC X(15) VALUE SPACES.
022300     05  RL-REVENUE-TOTAL-DL  PIC Z,ZZZ,ZZ9.
022400     05  FILLER            PIC X(97) VALUE SPACES.
