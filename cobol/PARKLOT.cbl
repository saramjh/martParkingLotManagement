000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PARKLOT.
000300 AUTHOR.        R J TATUM.
000400 INSTALLATION.  E-MART DUNSAN - DATA PROCESSING.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED. 03-11-91.
000700 SECURITY.      CONFIDENTIAL - RETAIL OPERATIONS DATA.
000800*
000900****************************************************************
001000*REMARKS.
001100*
001200*    PROGRAM PARKLOT DRIVES THE NIGHTLY PARKING LOT UPDATE FOR
001300*    THE E-MART DUNSAN STORE PARKING STRUCTURE (FLOORS 4, 5 AND
001400*    6).  IT READS THE DAY'S ENTRY/EXIT TRANSACTIONS AGAINST THE
001500*    PARKING-SPACE MASTER TABLE, POSTS EACH ENTRY OR EXIT, COM-
001600*    PUTES THE PARKING FEE FOR EACH COMPLETED VISIT, ACCUMULATES
001700*    THE DAY'S REVENUE BY EXIT DATE, AND PRODUCES THE FLOOR
001800*    OCCUPANCY / DAILY REVENUE REPORT FOR THE OPERATIONS OFFICE
001900*    PLUS THE CSV EXTRACT USED BY THE OFFICE RECONCILIATION PC.
002000*
002100*    INPUT FILE            - SPACE-SEED-FILE (SPACE CONFIG/STATE)
002200*    INPUT FILE            - TRAN-FILE (ENTRY/EXIT TRANSACTIONS)
002300*    OUTPUT FILE PRODUCED  - PARK-REC-FILE (PARKING RECORD DETAIL)
002400*    OUTPUT FILE PRODUCED  - CSV-FILE (RECONCILIATION EXTRACT)
002500*    OUTPUT FILE PRODUCED  - REPORT-FILE (OCCUPANCY/REVENUE RPT)
002600*
002700****************************************************************
002800*  CHANGE LOG
002900*  DATE      BY   TICKET     DESCRIPTION
003000*  --------  ---  ---------  ------------------------------
003100*  03-11-91  RJT  EMPK-001   ORIGINAL PROGRAM - REPLACES THE
003200*                            MANUAL GATE-LOG TALLY SHEETS.
003300*  09-22-92  RJT  EMPK-014   ADDED DAILY REVENUE CONTROL BREAK
003400*                            REPORT (250/400 PARAGRAPHS).
003500*  06-03-94  LMK  EMPK-019   WIDENED CAR-NUMBER TO 10 CHARS TO
003600*                            MATCH NEW PLATE FORMAT.
003700*  02-14-97  LMK  EMPK-027   ADDED CSV EXTRACT FOR THE OFFICE
003800*                            RECONCILIATION PC (260 PARAGRAPHS).
003900*  11-09-98  DWH  EMPK-033   YEAR 2000 REVIEW - CONFIRMED THE
004000*                            DURATION/FEE ARITHMETIC USES THE
004100*                            FULL CCYYMMDDHHMMSS TIMESTAMP AND
004200*                            IS NOT AFFECTED BY THE CENTURY ROLL.
004300*                            THE PRINT-HEADER RUN-DATE ROUTINE
004400*                            STILL USES A 2-DIGIT YEAR - LOGGED
004500*                            FOR FUTURE CLEANUP, NOT A DATA BUG.
004600*  07-16-01  PJS  EMPK-041   ADDED FLOOR OCCUPANCY REPORT
004700*                            (300 PARAGRAPHS).
004800*  04-02-03  PJS  EMPK-048   ADDED DAILY REVENUE REPORT LINES
004900*                            AND END-OF-JOB STATISTICS DISPLAY.
005000*  08-30-05  KMH  EMPK-052   CORRECTED FEE ROUNDING - ADDITIONAL
005100*                            10-MINUTE UNITS WERE BEING TRUNCATED
005200*                            INSTEAD OF ROUNDED UP.  SEE 830.
005300****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS TRAN-CODE-CLASS IS 'E' 'X'
006300     UPSI-0 ON EMPK-RERUN-SW.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT SPACE-SEED-FILE  ASSIGN TO UT-S-PKSEED.
006900     SELECT TRAN-FILE        ASSIGN TO UT-S-PKTRAN.
007000     SELECT PARK-REC-FILE    ASSIGN TO UT-S-PKDETL.
007100     SELECT CSV-FILE         ASSIGN TO UT-S-PKCSV.
007200     SELECT REPORT-FILE      ASSIGN TO UT-S-PKRPT.
007300*
007400*
007500 DATA DIVISION.
007600*
007700 FILE SECTION.
007800*
007900 FD  SPACE-SEED-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 60 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SEED-FILE-REC.
008500*
008600 01  SEED-FILE-REC                    PIC X(60).
008700*
008800 FD  TRAN-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 60 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TR-INPUT-RECORD.
009400*
009500 01  TR-INPUT-RECORD                  PIC X(60).
009600*
009700 FD  PARK-REC-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 56 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PK-OUTPUT-REC.
010300*
010400 01  PK-OUTPUT-REC                    PIC X(56).
010500*
010600 FD  CSV-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 87 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS CSV-OUTPUT-REC.
011200*
011300 01  CSV-OUTPUT-REC                   PIC X(87).
011400*
011500 FD  REPORT-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 133 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RPT-OUTPUT-LINE.
012100*
012200 01  RPT-OUTPUT-LINE                  PIC X(133).
012300*
012400 WORKING-STORAGE SECTION.
012500*
012600*    RECORD LAYOUTS FOR THE SPACE TABLE, TRANSACTION, DETAIL
012700*    OUTPUT, REVENUE TABLE, CSV LINES AND REPORT LINES ARE ALL
012800*    CARRIED IN THE SHARED COPYBOOK - SEE PARKSPC.
012900*
013000     COPY PARKSPC.
013100*
013200 01  PROGRAM-INDICATOR-SWITCHES.
013300     05  WS-EOF-SEED-SW               PIC X(3)    VALUE 'NO '.
013400         88  WS-EOF-SEED                          VALUE 'YES'.
013500     05  WS-EOF-TRAN-SW               PIC X(3)    VALUE 'NO '.
013600         88  WS-EOF-TRAN                          VALUE 'YES'.
013700     05  WS-SPACE-FOUND-SW            PIC X(3)    VALUE SPACES.
013800         88  WS-SPACE-FOUND                       VALUE 'YES'.
013900         88  WS-SPACE-NOT-FOUND                   VALUE 'NO '.
014000     05  WS-REV-FOUND-SW              PIC X(3)    VALUE SPACES.
014100         88  WS-REV-FOUND                         VALUE 'YES'.
014200     05  WS-CONV-LEAP-YEAR-SW         PIC X(3)    VALUE 'NO '.
014300         88  WS-CONV-IS-LEAP-YEAR                 VALUE 'YES'.
014400     05  EMPK-RERUN-SW                PIC X(3)    VALUE 'NO '.
014500         88  EMPK-IS-RERUN                        VALUE 'YES'.
014600*
014700 01  WS-REPORT-CONTROLS.
014800     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
014900     05  WS-LINES-USED                PIC S9(3)  COMP  VALUE ZERO.
015000*
015100 01  WS-RUN-COUNTERS.
015200     05  WS-SEED-READ-CTR             PIC 9(4)   COMP  VALUE ZERO.
015300     05  WS-TRAN-READ-CTR             PIC 9(6)   COMP  VALUE ZERO.
015400     05  WS-TRAN-REJECT-CTR           PIC 9(6)   COMP  VALUE ZERO.
015500     05  WS-ENTRY-ACCEPT-CTR          PIC 9(6)   COMP  VALUE ZERO.
015600     05  WS-ENTRY-REJECT-CTR          PIC 9(6)   COMP  VALUE ZERO.
015700     05  WS-EXIT-ACCEPT-CTR           PIC 9(6)   COMP  VALUE ZERO.
015800     05  WS-EXIT-REJECT-CTR           PIC 9(6)   COMP  VALUE ZERO.
015900     05  WS-DETAIL-WRITTEN-CTR        PIC 9(6)   COMP  VALUE ZERO.
016000*
016100*    FLOOR CONFIGURATION TABLE - FLOOR NUMBER AND SPACE COUNT,
016200*    ONE ENTRY PER FLOOR.  BUILT AS A LITERAL LIKE THE MONTH-DAYS
016300*    TABLE BELOW SO A FLOOR CANNOT BE ADDED WITHOUT ALSO TOUCHING
016400*    THE SEED FILE AND THIS TABLE TOGETHER.
016500*
016600 01  WS-FLOOR-CONFIG-TABLE.
016700     05  FILLER                       PIC X(15)  VALUE
016800         '040200502506025'.
016900     05  WS-FLOOR-CFG-ENTRY REDEFINES WS-FLOOR-CONFIG-TABLE
017000             OCCURS 3 TIMES.
017100         10  WS-FLOOR-CFG-NO          PIC 9(02).
017200         10  WS-FLOOR-CFG-TOTAL       PIC 9(03).
017300*
017400 01  WS-FLOOR-IDX                     PIC 9(2)   COMP  VALUE ZERO.
017500 01  WS-CURRENT-FLOOR-NO              PIC 9(2).
017600 01  WS-FLOOR-TOTAL                   PIC 9(3).
017700 01  WS-FLOOR-OCCUPIED                PIC 9(3).
017800 01  WS-FLOOR-EMPTY                   PIC 9(3).
017900 01  WS-GRAND-TOTAL                   PIC 9(4).
018000 01  WS-GRAND-OCCUPIED                PIC 9(4).
018100 01  WS-GRAND-EMPTY                   PIC 9(4).
018200*
018300*    ENTRY/EXIT WORK FIELDS - HOLD THE MASTER RECORD'S ENTRY TIME
018400*    AND THE INCOMING EXIT EVENT TIME WHILE DURATION AND FEE ARE
018500*    COMPUTED FOR THE TRANSACTION CURRENTLY BEING POSTED.
018600*
018700 01  WS-ENTRY-TS-WORK                 PIC 9(14)  VALUE ZERO.
018800 01  WS-EXIT-TS-WORK                  PIC 9(14)  VALUE ZERO.
018900 01  WS-ENTRY-TOTAL-MINUTES           PIC 9(9)   COMP  VALUE ZERO.
019000 01  WS-EXIT-TOTAL-MINUTES            PIC 9(9)   COMP  VALUE ZERO.
019100 01  WS-DURATION-MINUTES              PIC 9(6)   VALUE ZERO.
019200 01  WS-PARKING-FEE                   PIC 9(7)   VALUE ZERO.
019300 01  WS-FEE-UNITS                     PIC 9(4)   COMP  VALUE ZERO.
019400 01  WS-REV-DATE-WORK                 PIC 9(8)   VALUE ZERO.
019500*
019600*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE - JAN THROUGH DEC.  USED
019700*    BY 825-CONVERT-TIMESTAMP-TO-MINS TO TURN A CCYYMMDDHHMMSS
019800*    TIMESTAMP INTO A DAY COUNT WITHOUT A CALENDAR INTRINSIC.
019900*
020000 01  WS-MONTH-DAYS-TABLE.
020100     05  FILLER                       PIC X(36)  VALUE
020200         '000031059090120151181212243273304334'.
020300     05  WS-MONTH-DAYS-RD REDEFINES WS-MONTH-DAYS-TABLE
020400             OCCURS 12 TIMES PIC 9(03).
020500*
020600*    TIMESTAMP-TO-MINUTES CONVERSION WORK AREA.  PERFORMED ONCE
020700*    FOR THE ENTRY TIME AND ONCE FOR THE EXIT TIME BY 820.
020800*
020900 01  WS-CONV-TS-IN                    PIC 9(14)  VALUE ZERO.
021000 01  WS-CONV-TS-BRK REDEFINES WS-CONV-TS-IN.
021100     05  WS-CONV-CCYY                 PIC 9(04).
021200     05  WS-CONV-MO                   PIC 9(02).
021300     05  WS-CONV-DA                   PIC 9(02).
021400     05  WS-CONV-HH                   PIC 9(02).
021500     05  WS-CONV-MI                   PIC 9(02).
021600     05  WS-CONV-SS                   PIC 9(02).
021700 01  WS-CONV-YY-LESS-1                PIC 9(4)   COMP  VALUE ZERO.
021800 01  WS-CONV-LEAP-DAYS                PIC 9(4)   COMP  VALUE ZERO.
021900 01  WS-CONV-TOTAL-DAYS               PIC 9(9)   COMP  VALUE ZERO.
022000 01  WS-CONV-TOTAL-MINUTES            PIC 9(9)   COMP  VALUE ZERO.
022100 01  WS-CONV-QUOT                     PIC 9(4)   COMP  VALUE ZERO.
022200 01  WS-CONV-REM-4                    PIC 9(4)   COMP  VALUE ZERO.
022300 01  WS-CONV-REM-100                  PIC 9(4)   COMP  VALUE ZERO.
022400 01  WS-CONV-REM-400                  PIC 9(4)   COMP  VALUE ZERO.
022500*
022600*    CSV TIMESTAMP-TEXT FORMAT WORK AREA (840).  BUILDS THE
022700*    "YYYY-MM-DD HH:MM:SS" TEXT FOR ONE TIMESTAMP AT A TIME.
022800*
022900 01  WS-FMT-TS-IN                     PIC 9(14)  VALUE ZERO.
023000 01  WS-FMT-TS-BRK REDEFINES WS-FMT-TS-IN.
023100     05  WS-FMT-CCYY                  PIC 9(04).
023200     05  WS-FMT-MO                    PIC 9(02).
023300     05  WS-FMT-DA                    PIC 9(02).
023400     05  WS-FMT-HH                    PIC 9(02).
023500     05  WS-FMT-MI                    PIC 9(02).
023600     05  WS-FMT-SS                    PIC 9(02).
023700 01  WS-FMT-TS-OUT                    PIC X(19)  VALUE SPACES.
023800*
023900*    RUN-DATE FOR THE REPORT HEADING.  THE SHOP'S OLD PRINT-
024000*    HEADER ROUTINE HAS ALWAYS CARRIED A 2-DIGIT YEAR - SEE THE
024100*    11-09-98 CHANGE LOG ENTRY ABOVE.
024200*
024300 01  WS-RUN-DATE-RAW                  PIC 9(06)  VALUE ZERO.
024400 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-RAW.
024500     05  WS-RUN-DATE-YY               PIC 9(02).
024600     05  WS-RUN-DATE-MM               PIC 9(02).
024700     05  WS-RUN-DATE-DD               PIC 9(02).
024800*
024900 PROCEDURE DIVISION.
025000*
025100 000-MAINLINE SECTION.
025200*
025300     OPEN INPUT  SPACE-SEED-FILE
025400                 TRAN-FILE
025500          OUTPUT PARK-REC-FILE
025600                 CSV-FILE
025700                 REPORT-FILE.
025800     IF EMPK-IS-RERUN
025900        DISPLAY 'PARKLOT - RERUN OF PRIOR DAY REQUESTED'.
026000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
026100     PERFORM 100-INITIALIZE-SPACE-TABLE
026200        THRU 100-INITIALIZE-SPACE-TABLE-EXIT.
026300     PERFORM 261-WRITE-CSV-HEADER-LINE
026400        THRU 261-WRITE-CSV-HEADER-LINE-EXIT.
026500     PERFORM 200-PROCESS-TRANSACTIONS
026600        THRU 200-PROCESS-TRANSACTIONS-EXIT.
026700     PERFORM 300-PRODUCE-OCCUPANCY-REPORT
026800        THRU 300-PRODUCE-OCCUPANCY-REPORT-EXIT.
026900     PERFORM 400-PRODUCE-REVENUE-REPORT
027000        THRU 400-PRODUCE-REVENUE-REPORT-EXIT.
027100     PERFORM 900-DISPLAY-RUN-STATISTICS
027200        THRU 900-DISPLAY-RUN-STATISTICS-EXIT.
027300     CLOSE SPACE-SEED-FILE
027400           TRAN-FILE
027500           PARK-REC-FILE
027600           CSV-FILE
027700           REPORT-FILE.
027800     MOVE ZERO TO RETURN-CODE.
027900     GOBACK.
028000*
028100*    100 SERIES - LOAD THE PARKING-SPACE MASTER TABLE FROM THE
028200*    SEED FILE.  BATCH FLOW STEP 1 - FLOOR 4 CARRIES 20 SPACES,
028300*    FLOOR 5 CARRIES 25 SPACES, FLOOR 6 CARRIES 25 SPACES, ALL
028400*    UNOCCUPIED ON A NORMAL RUN.
028500*
028600 100-INITIALIZE-SPACE-TABLE.
028700*
028800     SET WS-SPACE-IDX TO 1.
028900     PERFORM 810-READ-SEED-FILE THRU 810-READ-SEED-FILE-EXIT.
029000     PERFORM 110-LOAD-SPACE-ENTRY THRU 110-LOAD-SPACE-ENTRY-EXIT
029100         UNTIL WS-EOF-SEED
029200            OR WS-SPACE-IDX > WS-SPACE-COUNT.
029300*
029400 100-INITIALIZE-SPACE-TABLE-EXIT.
029500     EXIT.
029600*
029700 110-LOAD-SPACE-ENTRY.
029800*
029900     UNSTRING SEED-FILE-REC DELIMITED BY ','
030000         INTO WS-SEED-FLOOR-NO
030100              WS-SEED-SPACE-NO
030200              WS-SEED-OCCUPIED-FLAG
030300              WS-SEED-CAR-NUMBER
030400              WS-SEED-ENTRY-TS.
030500     MOVE WS-SEED-FLOOR-NO TO WS-SPACE-FLOOR-NO
030600                                             (WS-SPACE-IDX).
030700     MOVE WS-SEED-SPACE-NO      TO WS-SPACE-NO (WS-SPACE-IDX).
030800     MOVE WS-SEED-OCCUPIED-FLAG TO WS-SPACE-OCCUPIED-FLAG
030900                                             (WS-SPACE-IDX).
031000     MOVE WS-SEED-CAR-NUMBER TO WS-SPACE-CAR-NUMBER
031100                                             (WS-SPACE-IDX).
031200     MOVE WS-SEED-ENTRY-TS TO WS-SPACE-ENTRY-TS-N
031300                                             (WS-SPACE-IDX).
031400     SET WS-SPACE-IDX UP BY 1.
031500     PERFORM 810-READ-SEED-FILE THRU 810-READ-SEED-FILE-EXIT.
031600*
031700 110-LOAD-SPACE-ENTRY-EXIT.
031800     EXIT.
031900*
032000*    200 SERIES - READ AND POST THE DAY'S ENTRY/EXIT TRANSACTIONS
032100*    IN FILE ORDER (BATCH FLOW STEPS 2 THROUGH 4).  TRANSACTIONS
032200*    ARE NOT SORTED - THE GATE CONTROLLERS WRITE THEM IN THE
032300*    ORDER THE EVENTS HAPPENED AND THAT IS THE ORDER WE POST THEM.
032400*
032500 200-PROCESS-TRANSACTIONS.
032600*
032700     PERFORM 800-READ-TRAN-FILE THRU 800-READ-TRAN-FILE-EXIT.
032800     PERFORM 205-PROCESS-ONE-TRANSACTION
032900        THRU 205-PROCESS-ONE-TRANSACTION-EXIT
033000       UNTIL WS-EOF-TRAN.
033100*
033200 200-PROCESS-TRANSACTIONS-EXIT.
033300     EXIT.
033400*
033500 205-PROCESS-ONE-TRANSACTION.
033600*
033700     IF WS-TRAN-TYPE IS NOT TRAN-CODE-CLASS
033800        ADD 1 TO WS-TRAN-REJECT-CTR
033900        DISPLAY '** ERROR **  INVALID TRAN-TYPE ON TRAN-FILE'
034000     ELSE
034100        IF WS-TRAN-IS-ENTRY
034200           PERFORM 210-PROCESS-ENTRY-TRAN
034300              THRU 210-PROCESS-ENTRY-TRAN-EXIT
034400        ELSE
034500           PERFORM 220-PROCESS-EXIT-TRAN
034600              THRU 220-PROCESS-EXIT-TRAN-EXIT.
034700     PERFORM 800-READ-TRAN-FILE THRU 800-READ-TRAN-FILE-EXIT.
034800*
034900 205-PROCESS-ONE-TRANSACTION-EXIT.
035000     EXIT.
035100*
035200*    BUSINESS RULE - ENTRY VALIDATION.  REJECTED SILENTLY (NO
035300*    RECORD WRITTEN, NO STATE CHANGE) WHEN THE SPACE DOES NOT
035400*    EXIST OR IS ALREADY OCCUPIED.
035500*
035600 210-PROCESS-ENTRY-TRAN.
035700*
035800     PERFORM 230-FIND-SPACE-ENTRY THRU 230-FIND-SPACE-ENTRY-EXIT.
035900     IF WS-SPACE-FOUND AND WS-SPACE-VACANT (WS-SPACE-IDX)
036000        MOVE 'Y'                TO WS-SPACE-OCCUPIED-FLAG
036100                                             (WS-SPACE-IDX)
036200        MOVE WS-TRAN-CAR-NUMBER TO WS-SPACE-CAR-NUMBER
036300                                             (WS-SPACE-IDX)
036400        MOVE WS-TRAN-EVENT-TS-N TO WS-SPACE-ENTRY-TS-N
036500                                             (WS-SPACE-IDX)
036600        ADD 1 TO WS-ENTRY-ACCEPT-CTR
036700     ELSE
036800        ADD 1 TO WS-ENTRY-REJECT-CTR.
036900*
037000 210-PROCESS-ENTRY-TRAN-EXIT.
037100     EXIT.
037200*
037300*    BUSINESS RULE - EXIT VALIDATION.  REJECTED SILENTLY WHEN THE
037400*    SPACE DOES NOT EXIST OR IS NOT CURRENTLY OCCUPIED.  ON A
037500*    VALID EXIT, POST THE DETAIL RECORD, THE REVENUE BUCKET AND
037600*    THE CSV LINE, THEN CLEAR THE SPACE BACK TO UNOCCUPIED.
037700*
037800 220-PROCESS-EXIT-TRAN.
037900*
038000     PERFORM 230-FIND-SPACE-ENTRY THRU 230-FIND-SPACE-ENTRY-EXIT.
038100     IF WS-SPACE-FOUND AND WS-SPACE-OCCUPIED (WS-SPACE-IDX)
038200        MOVE WS-SPACE-ENTRY-TS-N (WS-SPACE-IDX)
038300                                        TO WS-ENTRY-TS-WORK
038400        MOVE WS-TRAN-EVENT-TS-N        TO WS-EXIT-TS-WORK
038500        PERFORM 820-CALCULATE-PARKING-DURATION
038600           THRU 820-CALCULATE-PARKING-DURATION-EXIT
038700        PERFORM 830-CALCULATE-PARKING-FEE
038800           THRU 830-CALCULATE-PARKING-FEE-EXIT
038900        MOVE WS-SPACE-CAR-NUMBER (WS-SPACE-IDX)
039000                                        TO PK-CAR-NUMBER
039100        MOVE WS-TRAN-FLOOR-NO           TO PK-FLOOR-NO
039200        MOVE WS-TRAN-SPACE-NO           TO PK-SPACE-NO
039300        MOVE WS-ENTRY-TS-WORK           TO PK-ENTRY-TIMESTAMP
039400        MOVE WS-EXIT-TS-WORK            TO PK-EXIT-TIMESTAMP
039500        MOVE WS-DURATION-MINUTES
039600                                 TO PK-PARKING-DURATION-MIN
039700        MOVE WS-PARKING-FEE             TO PK-PARKING-FEE
039800        PERFORM 240-WRITE-PARKING-RECORD
039900           THRU 240-WRITE-PARKING-RECORD-EXIT
040000        PERFORM 250-ACCUMULATE-DAILY-REVENUE
040100           THRU 250-ACCUMULATE-DAILY-REVENUE-EXIT
040200        PERFORM 260-WRITE-CSV-DETAIL-LINE
040300           THRU 260-WRITE-CSV-DETAIL-LINE-EXIT
040400        MOVE 'N'    TO WS-SPACE-OCCUPIED-FLAG (WS-SPACE-IDX)
040500        MOVE SPACES TO WS-SPACE-CAR-NUMBER (WS-SPACE-IDX)
040600        MOVE ZERO   TO WS-SPACE-ENTRY-TS-N (WS-SPACE-IDX)
040700        ADD 1 TO WS-EXIT-ACCEPT-CTR
040800     ELSE
040900        ADD 1 TO WS-EXIT-REJECT-CTR.
041000*
041100 220-PROCESS-EXIT-TRAN-EXIT.
041200     EXIT.
041300*
041400*    SEARCH THE SPACE TABLE FOR THE TRANSACTION'S FLOOR/SPACE -
041500*    ADAPTED FROM THE OLD INVOICE PROGRAM'S CUSTOMER-NAME SEARCH.
041600*
041700 230-FIND-SPACE-ENTRY.
041800*
041900     MOVE SPACES TO WS-SPACE-FOUND-SW.
042000     SET WS-SPACE-IDX TO 1.
042100     SEARCH WS-SPACE-ENTRY
042200         AT END
042300             MOVE 'NO ' TO WS-SPACE-FOUND-SW
042400         WHEN WS-SPACE-FLOOR-NO (WS-SPACE-IDX) = WS-TRAN-FLOOR-NO
042500          AND WS-SPACE-NO (WS-SPACE-IDX)      = WS-TRAN-SPACE-NO
042600             MOVE 'YES' TO WS-SPACE-FOUND-SW.
042700*
042800 230-FIND-SPACE-ENTRY-EXIT.
042900     EXIT.
043000*
043100 240-WRITE-PARKING-RECORD.
043200*
043300     WRITE PK-OUTPUT-REC FROM PK-DETAIL-RECORD.
043400     ADD 1 TO WS-DETAIL-WRITTEN-CTR.
043500*
043600 240-WRITE-PARKING-RECORD-EXIT.
043700     EXIT.
043800*
043900*    BUSINESS RULE - DAILY REVENUE ACCUMULATION, KEYED BY THE
044000*    EXIT EVENT'S DATE ONLY (NOT THE ENTRY DATE).  THE REVENUE
044100*    TABLE IS SEARCHED LINEARLY UP TO THE NUMBER OF DATES SEEN
044200*    SO FAR AND A NEW ENTRY IS OPENED THE FIRST TIME A DATE
044300*    APPEARS.
044400*
044500 250-ACCUMULATE-DAILY-REVENUE.
044600*
044700     COMPUTE WS-REV-DATE-WORK = WS-EXIT-TS-WORK / 1000000.
044800     MOVE 'NO ' TO WS-REV-FOUND-SW.
044900     SET WS-REV-IDX TO 1.
045000     PERFORM 252-SEARCH-REVENUE-ENTRY THRU
045100                                     252-SEARCH-REVENUE-ENTRY-EXIT
045200         UNTIL WS-REV-FOUND
045300            OR WS-REV-IDX > WS-REVENUE-DATE-COUNT.
045400     IF NOT WS-REV-FOUND
045500        ADD 1 TO WS-REVENUE-DATE-COUNT
045600        SET WS-REV-IDX TO WS-REVENUE-DATE-COUNT
045700        MOVE WS-REV-DATE-WORK TO WS-REVENUE-DATE (WS-REV-IDX)
045800        MOVE ZERO             TO WS-REVENUE-TOTAL (WS-REV-IDX).
045900     ADD WS-PARKING-FEE TO WS-REVENUE-TOTAL (WS-REV-IDX).
046000*
046100 250-ACCUMULATE-DAILY-REVENUE-EXIT.
046200     EXIT.
046300*
046400 252-SEARCH-REVENUE-ENTRY.
046500*
046600     IF WS-REVENUE-DATE (WS-REV-IDX) = WS-REV-DATE-WORK
046700        MOVE 'YES' TO WS-REV-FOUND-SW
046800     ELSE
046900        SET WS-REV-IDX UP BY 1.
047000*
047100 252-SEARCH-REVENUE-ENTRY-EXIT.
047200     EXIT.
047300*
047400*    260 SERIES - CSV RECONCILIATION EXTRACT.  HEADER IS WRITTEN
047500*    ONCE FROM 000-MAINLINE; ONE DETAIL LINE IS WRITTEN HERE FOR
047600*    EVERY COMPLETED EXIT.
047700*
047800 261-WRITE-CSV-HEADER-LINE.
047900*
048000     WRITE CSV-OUTPUT-REC FROM CSV-HEADER-LINE.
048100*
048200 261-WRITE-CSV-HEADER-LINE-EXIT.
048300     EXIT.
048400*
048500 260-WRITE-CSV-DETAIL-LINE.
048600*
048700     MOVE WS-ENTRY-TS-WORK TO WS-FMT-TS-IN.
048800     PERFORM 840-FORMAT-TIMESTAMP-TEXT
048900        THRU 840-FORMAT-TIMESTAMP-TEXT-EXIT.
049000     MOVE WS-FMT-TS-OUT TO CSV-ENTRY-TIME.
049100     MOVE WS-EXIT-TS-WORK TO WS-FMT-TS-IN.
049200     PERFORM 840-FORMAT-TIMESTAMP-TEXT
049300        THRU 840-FORMAT-TIMESTAMP-TEXT-EXIT.
049400     MOVE WS-FMT-TS-OUT TO CSV-EXIT-TIME.
049500     MOVE PK-CAR-NUMBER           TO CSV-CAR-NUMBER.
049600     MOVE PK-FLOOR-NO             TO CSV-FLOOR-NO.
049700     MOVE PK-SPACE-NO             TO CSV-SPACE-NO.
049800     MOVE PK-PARKING-DURATION-MIN TO CSV-DURATION-MIN.
049900     MOVE PK-PARKING-FEE          TO CSV-PARKING-FEE.
050000     WRITE CSV-OUTPUT-REC FROM CSV-DETAIL-LINE.
050100*
050200 260-WRITE-CSV-DETAIL-LINE-EXIT.
050300     EXIT.
050400*
050500*    300 SERIES - END-OF-RUN FLOOR OCCUPANCY REPORT (BATCH FLOW
050600*    STEP 5).  CONTROL BREAK ON FLOOR-NO, GRAND TOTAL LAST.
050700*
050800 300-PRODUCE-OCCUPANCY-REPORT.
050900*
051000     MOVE ZERO TO WS-GRAND-TOTAL WS-GRAND-OCCUPIED WS-GRAND-EMPTY.
051100     PERFORM 955-HEADINGS-OCCUPANCY
051200        THRU 955-HEADINGS-OCCUPANCY-EXIT.
051300     PERFORM 310-WRITE-FLOOR-OCCUPANCY-LINE
051400        THRU 310-WRITE-FLOOR-OCCUPANCY-LINE-EXIT
051500       VARYING WS-FLOOR-IDX FROM 1 BY 1
051600       UNTIL WS-FLOOR-IDX > 3.
051700     PERFORM 320-WRITE-OCCUPANCY-GRAND-TOTAL
051800        THRU 320-WRITE-OCCUPANCY-GRAND-TOTAL-EXIT.
051900*
052000 300-PRODUCE-OCCUPANCY-REPORT-EXIT.
052100     EXIT.
052200*
052300 310-WRITE-FLOOR-OCCUPANCY-LINE.
052400*
052500     MOVE WS-FLOOR-CFG-NO (WS-FLOOR-IDX)
052600                                     TO WS-CURRENT-FLOOR-NO.
052700     MOVE WS-FLOOR-CFG-TOTAL (WS-FLOOR-IDX) TO WS-FLOOR-TOTAL.
052800     MOVE ZERO TO WS-FLOOR-OCCUPIED.
052900     PERFORM 312-COUNT-FLOOR-OCCUPIED
053000        THRU 312-COUNT-FLOOR-OCCUPIED-EXIT
053100       VARYING WS-SPACE-IDX FROM 1 BY 1
053200         UNTIL WS-SPACE-IDX > WS-SPACE-COUNT.
053300     COMPUTE WS-FLOOR-EMPTY = WS-FLOOR-TOTAL - WS-FLOOR-OCCUPIED.
053400     ADD WS-FLOOR-TOTAL    TO WS-GRAND-TOTAL.
053500     ADD WS-FLOOR-OCCUPIED TO WS-GRAND-OCCUPIED.
053600     ADD WS-FLOOR-EMPTY    TO WS-GRAND-EMPTY.
053700     MOVE WS-CURRENT-FLOOR-NO TO RL-FLOOR-NO-DL.
053800     MOVE WS-FLOOR-TOTAL      TO RL-TOTAL-DL.
053900     MOVE WS-FLOOR-OCCUPIED   TO RL-OCCUPIED-DL.
054000     MOVE WS-FLOOR-EMPTY      TO RL-EMPTY-DL.
054100     WRITE RPT-OUTPUT-LINE FROM RL-FLOOR-DETAIL
054200         AFTER ADVANCING 1 LINE.
054300     ADD 1 TO WS-LINES-USED.
054400*
054500 310-WRITE-FLOOR-OCCUPANCY-LINE-EXIT.
054600     EXIT.
054700*
054800 312-COUNT-FLOOR-OCCUPIED.
054900*
055000     IF WS-SPACE-FLOOR-NO (WS-SPACE-IDX) = WS-CURRENT-FLOOR-NO
055100        AND WS-SPACE-OCCUPIED (WS-SPACE-IDX)
055200        ADD 1 TO WS-FLOOR-OCCUPIED.
055300*
055400 312-COUNT-FLOOR-OCCUPIED-EXIT.
055500     EXIT.
055600*
055700 320-WRITE-OCCUPANCY-GRAND-TOTAL.
055800*
055900     MOVE WS-GRAND-TOTAL    TO RL-TOTAL-GTL.
056000     MOVE WS-GRAND-OCCUPIED TO RL-OCCUPIED-GTL.
056100     MOVE WS-GRAND-EMPTY    TO RL-EMPTY-GTL.
056200     WRITE RPT-OUTPUT-LINE FROM RL-FLOOR-GRAND-TOTAL
056300         AFTER ADVANCING 2 LINES.
056400     ADD 2 TO WS-LINES-USED.
056500*
056600 320-WRITE-OCCUPANCY-GRAND-TOTAL-EXIT.
056700     EXIT.
056800*
056900*    400 SERIES - END-OF-RUN DAILY REVENUE REPORT (BATCH FLOW
057000*    STEP 6).  ONE LINE PER EXIT DATE, IN THE ORDER THE DATE WAS
057100*    FIRST SEEN DURING TRANSACTION PROCESSING.
057200*
057300 400-PRODUCE-REVENUE-REPORT.
057400*
057500     PERFORM 960-HEADINGS-REVENUE THRU 960-HEADINGS-REVENUE-EXIT.
057600     PERFORM 410-WRITE-REVENUE-DETAIL-LINE
057700        THRU 410-WRITE-REVENUE-DETAIL-LINE-EXIT
057800       VARYING WS-REV-IDX FROM 1 BY 1
057900       UNTIL WS-REV-IDX > WS-REVENUE-DATE-COUNT.
058000*
058100 400-PRODUCE-REVENUE-REPORT-EXIT.
058200     EXIT.
058300*
058400 410-WRITE-REVENUE-DETAIL-LINE.
058500*
058600     MOVE WS-REVENUE-DATE (WS-REV-IDX)  TO RL-REVENUE-DATE-DL.
058700     MOVE WS-REVENUE-TOTAL (WS-REV-IDX) TO RL-REVENUE-TOTAL-DL.
058800     WRITE RPT-OUTPUT-LINE FROM RL-REVENUE-DETAIL
058900         AFTER ADVANCING 1 LINE.
059000     ADD 1 TO WS-LINES-USED.
059100*
059200 410-WRITE-REVENUE-DETAIL-LINE-EXIT.
059300     EXIT.
059400*
059500*    800 SERIES - FILE READS.
059600*
059700 800-READ-TRAN-FILE.
059800*
059900     READ TRAN-FILE
060000         AT END MOVE 'YES' TO WS-EOF-TRAN-SW
060100                GO TO 800-READ-TRAN-FILE-EXIT.
060200     UNSTRING TR-INPUT-RECORD DELIMITED BY ','
060300         INTO WS-TRAN-TYPE
060400              WS-TRAN-FLOOR-NO
060500              WS-TRAN-SPACE-NO
060600              WS-TRAN-CAR-NUMBER
060700              WS-TRAN-EVENT-TS.
060800     ADD 1 TO WS-TRAN-READ-CTR.
060900*
061000 800-READ-TRAN-FILE-EXIT.
061100     EXIT.
061200*
061300 810-READ-SEED-FILE.
061400*
061500     READ SPACE-SEED-FILE
061600         AT END MOVE 'YES' TO WS-EOF-SEED-SW
061700                GO TO 810-READ-SEED-FILE-EXIT.
061800     ADD 1 TO WS-SEED-READ-CTR.
061900*
062000 810-READ-SEED-FILE-EXIT.
062100     EXIT.
062200*
062300*    820/825/828 - BUSINESS RULE: PARKING DURATION.  DURATION IS
062400*    THE WHOLE-MINUTE DIFFERENCE BETWEEN THE EXIT AND ENTRY
062500*    TIMESTAMPS, COMPUTED THROUGH A CALENDAR DAY COUNT SO A STAY
062600*    THAT CROSSES MIDNIGHT, A MONTH END OR A YEAR END STILL COMES
062700*    OUT RIGHT - NO COMPILER DATE INTRINSIC IS USED.
062800*
062900 820-CALCULATE-PARKING-DURATION.
063000*
063100     MOVE WS-ENTRY-TS-WORK TO WS-CONV-TS-IN.
063200     PERFORM 825-CONVERT-TIMESTAMP-TO-MINS
063300        THRU 825-CONVERT-TIMESTAMP-TO-MINS-EXIT.
063400     MOVE WS-CONV-TOTAL-MINUTES TO WS-ENTRY-TOTAL-MINUTES.
063500     MOVE WS-EXIT-TS-WORK TO WS-CONV-TS-IN.
063600     PERFORM 825-CONVERT-TIMESTAMP-TO-MINS
063700        THRU 825-CONVERT-TIMESTAMP-TO-MINS-EXIT.
063800     MOVE WS-CONV-TOTAL-MINUTES TO WS-EXIT-TOTAL-MINUTES.
063900     COMPUTE WS-DURATION-MINUTES =
064000             WS-EXIT-TOTAL-MINUTES - WS-ENTRY-TOTAL-MINUTES.
064100*
064200 820-CALCULATE-PARKING-DURATION-EXIT.
064300     EXIT.
064400*
064500 825-CONVERT-TIMESTAMP-TO-MINS.
064600*
064700     COMPUTE WS-CONV-YY-LESS-1 = WS-CONV-CCYY - 1.
064800     COMPUTE WS-CONV-LEAP-DAYS =
064900             (WS-CONV-YY-LESS-1 / 4)
065000           - (WS-CONV-YY-LESS-1 / 100)
065100           + (WS-CONV-YY-LESS-1 / 400).
065200     COMPUTE WS-CONV-TOTAL-DAYS =
065300             (WS-CONV-CCYY * 365) + WS-CONV-LEAP-DAYS
065400                                   + WS-MONTH-DAYS-RD (WS-CONV-MO)
065500                                   + WS-CONV-DA.
065600     PERFORM 828-CHECK-LEAP-YEAR THRU 828-CHECK-LEAP-YEAR-EXIT.
065700     IF WS-CONV-MO > 2 AND WS-CONV-IS-LEAP-YEAR
065800        ADD 1 TO WS-CONV-TOTAL-DAYS.
065900     COMPUTE WS-CONV-TOTAL-MINUTES =
066000             (WS-CONV-TOTAL-DAYS * 1440)
066100                            + (WS-CONV-HH * 60) + WS-CONV-MI.
066200*
066300 825-CONVERT-TIMESTAMP-TO-MINS-EXIT.
066400     EXIT.
066500*
066600*    LEAP-YEAR TEST - DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE
066700*    BY 400.  SAME MODULUS TEST THE SHOP HAS USED SINCE THE
066800*    ORIGINAL GATE-LOG CONVERSION.
066900*
067000 828-CHECK-LEAP-YEAR.
067100*
067200     MOVE 'NO ' TO WS-CONV-LEAP-YEAR-SW.
067300     DIVIDE WS-CONV-CCYY BY 4   GIVING WS-CONV-QUOT
067400                                REMAINDER WS-CONV-REM-4.
067500     DIVIDE WS-CONV-CCYY BY 100 GIVING WS-CONV-QUOT
067600                                REMAINDER WS-CONV-REM-100.
067700     DIVIDE WS-CONV-CCYY BY 400 GIVING WS-CONV-QUOT
067800                                REMAINDER WS-CONV-REM-400.
067900     IF (WS-CONV-REM-4 = 0 AND WS-CONV-REM-100 NOT = 0)
068000        OR WS-CONV-REM-400 = 0
068100        MOVE 'YES' TO WS-CONV-LEAP-YEAR-SW.
068200*
068300 828-CHECK-LEAP-YEAR-EXIT.
068400     EXIT.
068500*
068600*    830 - BUSINESS RULE: PARKING FEE.  BASE FEE 2,000 WON COVERS
068700*    THE FIRST 30 MINUTES.  EACH ADDITIONAL 10-MINUTE UNIT OR ANY
068800*    PART OF ONE ADDS 500 WON - NO FEE CAP.  THE (D-30+9)/10
068900*    INTEGER DIVISION IS THE SHOP'S STANDARD CEILING-DIVISION
069000*    TRICK - SEE THE 08-30-05 CHANGE LOG ENTRY ABOVE.
069100*
069200 830-CALCULATE-PARKING-FEE.
069300*
069400     IF WS-DURATION-MINUTES NOT > 30
069500        MOVE 2000 TO WS-PARKING-FEE
069600     ELSE
069700        COMPUTE WS-FEE-UNITS =
069800                (WS-DURATION-MINUTES - 30 + 9) / 10
069900        COMPUTE WS-PARKING-FEE = 2000 + (WS-FEE-UNITS * 500).
070000*
070100 830-CALCULATE-PARKING-FEE-EXIT.
070200     EXIT.
070300*
070400*    840 - FORMAT ONE CCYYMMDDHHMMSS TIMESTAMP AS THE
070500*    "YYYY-MM-DD HH:MM:SS" TEXT THE CSV EXTRACT CARRIES.
070600*
070700 840-FORMAT-TIMESTAMP-TEXT.
070800*
070900     MOVE WS-FMT-TS-IN TO WS-FMT-TS-BRK.
071000     STRING WS-FMT-CCYY   '-' WS-FMT-MO  '-' WS-FMT-DA  ' '
071100            WS-FMT-HH     ':' WS-FMT-MI  ':' WS-FMT-SS
071200            DELIMITED BY SIZE INTO WS-FMT-TS-OUT.
071300*
071400 840-FORMAT-TIMESTAMP-TEXT-EXIT.
071500     EXIT.
071600*
071700*    955/960 - REPORT PAGE HEADINGS, SAME TWO-LINE HEADING STYLE
071800*    THE INVOICE AGING PROGRAM USED.
071900*
072000 955-HEADINGS-OCCUPANCY.
072100*
072200     ADD 1 TO WS-PAGE-COUNT.
072300     MOVE WS-PAGE-COUNT TO RL-PAGE-NO.
072400     STRING WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/' WS-RUN-DATE-YY
072500         DELIMITED BY SIZE INTO RL-RUN-DATE.
072600     WRITE RPT-OUTPUT-LINE FROM RL-HEADER-1
072700         AFTER ADVANCING PAGE.
072800     WRITE RPT-OUTPUT-LINE FROM RL-HEADER-2
072900         AFTER ADVANCING 2 LINES.
073000     MOVE 3 TO WS-LINES-USED.
073100*
073200 955-HEADINGS-OCCUPANCY-EXIT.
073300     EXIT.
073400*
073500 960-HEADINGS-REVENUE.
073600*
073700     ADD 1 TO WS-PAGE-COUNT.
073800     WRITE RPT-OUTPUT-LINE FROM RL-REVENUE-HEADER-1
073900         AFTER ADVANCING PAGE.
074000     WRITE RPT-OUTPUT-LINE FROM RL-REVENUE-HEADER-2
074100         AFTER ADVANCING 2 LINES.
074200     MOVE 3 TO WS-LINES-USED.
074300*
074400 960-HEADINGS-REVENUE-EXIT.
074500     EXIT.
074600*
074700*    900 - END-OF-JOB COUNTS, ADAPTED FROM THE INVOICE PROGRAM'S
074800*    550-DISPLAY-PROG-DIAG.
074900*
075000 900-DISPLAY-RUN-STATISTICS.
075100*
075200     DISPLAY 'PARKLOT - RUN STATISTICS FOLLOW'.
075300     DISPLAY 'SPACES LOADED FROM SEED FILE  - ' WS-SEED-READ-CTR.
075400     DISPLAY 'TRANSACTIONS READ             - ' WS-TRAN-READ-CTR.
075500     DISPLAY 'TRANSACTIONS REJECTED (TYPE)  - '
075600             WS-TRAN-REJECT-CTR.
075700     DISPLAY 'ENTRIES ACCEPTED              - '
075800             WS-ENTRY-ACCEPT-CTR.
075900     DISPLAY 'ENTRIES REJECTED              - '
076000             WS-ENTRY-REJECT-CTR.
076100     DISPLAY 'EXITS ACCEPTED                - '
076200             WS-EXIT-ACCEPT-CTR.
076300     DISPLAY 'EXITS REJECTED                - '
076400             WS-EXIT-REJECT-CTR.
076500     DISPLAY 'PARKING-RECORD LINES WRITTEN  - '
076600             WS-DETAIL-WRITTEN-CTR.
076700     DISPLAY 'DISTINCT REVENUE DATES        - '
076800             WS-REVENUE-DATE-COUNT.
076900*
077000 900-DISPLAY-RUN-STATISTICS-EXIT.
077100     EXIT.
